000100*    SELECT CLAUSE FOR PROJECTION PRINT REPORT - 132 COLS.
000200*
000300     SELECT  PRINT-FILE
000400             ASSIGN       "PROJECTION-RPT"
000500             ORGANIZATION LINE SEQUENTIAL
000600             STATUS       PRT-FILE-STATUS.
