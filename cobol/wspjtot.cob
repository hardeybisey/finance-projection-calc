000100*****************************************************
000200*                                                    *
000300*   WORKING STORAGE FOR PROJECTION CONTROL TOTALS     *
000400*        ACCUMULATED BY MODE, NO SORT, NO BREAK       *
000500*****************************************************
000600* WS-MODE-TOTALS-TABLE IS THE ACCUMULATION VIEW, ENTRY
000700* (1) = HOUSE AND ENTRY (2) = CAR.  WS-TOTALS-NAMED GIVES
000800* A NAMED VIEW OF THE SAME STORAGE FOR THE PRINT PARAS,
000900* SAME IDEA AS THE QTD/YTD PAIR IN THE HISTORY COPYBOOKS.
001000*
001100* 12/03/87 jma - CREATED.
001200* 25/03/98 jma -    .01 FEE TOTALS WIDENED TO 9(9)V99 TO
001300*                       MATCH THE WIDENED FEE FIELD - SEE
001400*                       WSPJRES CHANGE NOTE (REQ 98/027).
001500* 06/07/02 jma -    .01 COMP-3 TAKEN OFF EVERY TOTAL - THIS
001600*                       SHOP HOLDS MONEY ZONED, NOT PACKED
001700*                       (REQ 02/084).  COUNTS STAY COMP.
001800* 06/07/02 jma -    .02 ADDED SPARE FILLER PAD TO EACH GROUP
001900*                       BELOW, SHOP STANDARD (REQ 02/084).
002000*
002100 01  WS-MODE-TOTALS-TABLE.
002200     03  WS-MODE-TOTALS           OCCURS 2.
002300         05  WS-MT-COUNT          PIC 9(5)     COMP.
002400         05  WS-MT-LOAN-TOTAL     PIC 9(9)V99.
002500         05  WS-MT-PAYMENT-TOTAL  PIC 9(9)V99.
002600         05  WS-MT-FEE-TOTAL      PIC 9(9)V99.
002700         05  FILLER               PIC X(05) VALUE SPACES.
002800*
002900 01  WS-TOTALS-NAMED REDEFINES WS-MODE-TOTALS-TABLE.
003000     03  WS-HOUSE-TOTALS.
003100         05  WS-H-COUNT           PIC 9(5)     COMP.
003200         05  WS-H-LOAN-TOTAL      PIC 9(9)V99.
003300         05  WS-H-PAYMENT-TOTAL   PIC 9(9)V99.
003400         05  WS-H-FEE-TOTAL       PIC 9(9)V99.
003500         05  FILLER               PIC X(05).
003600     03  WS-CAR-TOTALS.
003700         05  WS-C-COUNT           PIC 9(5)     COMP.
003800         05  WS-C-LOAN-TOTAL      PIC 9(9)V99.
003900         05  WS-C-PAYMENT-TOTAL   PIC 9(9)V99.
004000         05  WS-C-FEE-TOTAL       PIC 9(9)V99.
004100         05  FILLER               PIC X(05).
004200*
004300 01  WS-GRAND-TOTALS.
004400     03  WS-G-COUNT               PIC 9(5)     COMP.
004500     03  WS-G-LOAN-TOTAL          PIC 9(9)V99.
004600     03  WS-G-PAYMENT-TOTAL       PIC 9(9)V99.
004700     03  WS-G-FEE-TOTAL           PIC 9(9)V99.
004800     03  WS-CT-REJECTED           PIC 9(5)     COMP.
004900     03  WS-CT-TOTAL-READ         PIC 9(5)     COMP.
005000     03  FILLER                   PIC X(05) VALUE SPACES.
