000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR PROJECTION RESULT FILE      *
000400*        ONE RECORD WRITTEN PER SCENARIO READ         *
000500*****************************************************
000600*  FIELDS ARE ZONED DIGITS, IMPLIED DECIMAL POINT.
000700*  DATA PORTION 119 BYTES PLUS 5 BYTE FILLER PAD,
000800*  RECORD AREA = 124 BYTES.
000900*
001000* 12/03/87 jma - CREATED.
001100* 25/03/98 jma - WIDENED DEPOSIT/LOAN/PAYMENT/SALARY AND
001200*                FEE FIELDS - A GBP 999,999,999 HOUSE
001300*                PRICE WAS OVERFLOWING RES-LOAN-AMOUNT ON
001400*                THE REGIONAL OFFICE TEST FILE (REQ 98/027).
001500*
001600 01  PJ-RESULT-RECORD.
001700     03  RES-SCENARIO-ID          PIC X(6).
001800*                              COPIED FROM SCN-SCENARIO-ID.
001900     03  RES-MODE-CODE            PIC X(1).
002000*                              COPIED FROM SCN-MODE-CODE.
002100     03  RES-DEPOSIT-AMOUNT       PIC S9(9)V99.
002200*                              RESOLVED DEPOSIT.
002300     03  RES-LOAN-AMOUNT          PIC 9(9)V99.
002400*                              PRICE LESS DEPOSIT.
002500     03  RES-LTV-PCT              PIC 9(3)V99.
002600*                              LOAN TO VALUE PERCENT.
002700     03  RES-MONTHLY-PAYMENT      PIC 9(7)V99.
002800*                              LEVEL MONTHLY REPAYMENT.
002900     03  RES-ANNUAL-PAYMENT       PIC 9(9)V99.
003000*                              MONTHLY PAYMENT TIMES 12.
003100     03  RES-NET-ANNUAL-SALARY    PIC 9(9)V99.
003200*                              NET MONTHLY SALARY TIMES 12.
003300     03  RES-GROSS-ANNUAL-SALARY  PIC 9(9)V99.
003400*                              GROSSED UP ANNUAL SALARY EST.
003500     03  RES-MIN-GROSS-LTI        PIC 9(9)V99.
003600*                              MIN GROSS INCOME, LTI TEST.
003700     03  RES-MIN-GROSS-AFFORD     PIC 9(9)V99.
003800*                              MIN GROSS INCOME, AFFORD TEST.
003900     03  RES-SUGGESTED-MIN-GROSS  PIC 9(9)V99.
004000*                              LARGER OF THE TWO TESTS ABOVE.
004100     03  RES-TOTAL-ONE-OFF-FEES   PIC 9(7)V99.
004200*                              ARRANGE. FEE PLUS LEGAL IF HOUSE.
004300     03  RES-STATUS-CODE          PIC X(1).
004400*                              V = VALID, E = REJECTED.
004500     03  FILLER                   PIC X(05).
