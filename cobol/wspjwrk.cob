000100*****************************************************
000200*                                                    *
000300*   GENERAL WORKING STORAGE FOR THE PROJECTION RUN    *
000400*        SWITCHES, FILE STATUS, CALC WORK AREAS       *
000500*****************************************************
000600*
000700* 12/03/87 jma - CREATED.
000800* 19/07/94 jma -    .01 WS-TAX-FACTOR MOVED OUT OF 0430 SO IT
000900*                       CAN BE REUSED BY THE AFFORDABILITY TEST
001000*                       IN 0440 WITHOUT RECOMPUTING IT TWICE.
001100* 25/03/98 jma -    .01 CALC AREA WIDENED TO 9(9)V99/9(7)V99
001200*                       TO MATCH THE WIDENED RESULT FIELDS -
001300*                       SEE WSPJRES CHANGE NOTE (REQ 98/027).
001400* 06/07/02 jma -    .01 COMP-3 TAKEN OFF THE CALC AREA - THIS
001500*                       SHOP HOLDS MONEY ZONED, NOT PACKED,
001600*                       ON EVERY OTHER FILE WE RUN (REQ 02/084).
001700* 06/07/02 jma -    .01 ADDED PROG-NAME 77-ITEM, SAME AS THE
001800*                       PAYROLL SUITE CARRIES ON ITS OWN
001900*                       START-OF-DAY PROGRAMS (REQ 02/084).
002000* 06/07/02 jma -    .02 ADDED SPARE FILLER PAD TO EVERY GROUP
002100*                       BELOW - SHOP STANDARD IS A FILLER ON
002200*                       EVERY 01, WORKING STORAGE OR NOT
002300*                       (REQ 02/084).
002400*
002500 77  PROG-NAME                    PIC X(15)
002600                                  VALUE "PJ010 (1.0.00)".
002700*
002800 01  WS-FILE-STATUS.
002900     03  SCN-FILE-STATUS          PIC XX  VALUE "00".
003000     03  RES-FILE-STATUS          PIC XX  VALUE "00".
003100     03  PRT-FILE-STATUS          PIC XX  VALUE "00".
003200     03  FILLER                   PIC X(02) VALUE SPACES.
003300*
003400 01  WS-SWITCHES.
003500     03  WS-EOF-SWITCH            PIC X   VALUE "N".
003600         88  WS-NO-MORE-SCENARIOS         VALUE "Y".
003700     03  WS-VALID-SWITCH          PIC X   VALUE "Y".
003800         88  WS-SCENARIO-VALID            VALUE "Y".
003900         88  WS-SCENARIO-INVALID          VALUE "N".
004000     03  FILLER                   PIC X(02) VALUE SPACES.
004100*
004200 01  WS-MODE-IX                   PIC 9   COMP.
004300*                              1=HOUSE, 2=CAR - INDEXES THE
004400*                              MODE TOTALS AND MODE NAME TABLES.
004500*
004600 01  WS-MODE-NAMES.
004700     03  WS-MODE-NAME-HOUSE       PIC X(5)  VALUE "HOUSE".
004800     03  WS-MODE-NAME-CAR         PIC X(5)  VALUE "CAR  ".
004900*
005000 01  WS-MODE-NAME-TABLE REDEFINES WS-MODE-NAMES.
005100     03  WS-MODE-NAME-ENTRY       PIC X(5)  OCCURS 2.
005200*
005300 01  WS-CALC-AREA.
005400     03  WS-DEPOSIT               PIC S9(9)V99.
005500     03  WS-LOAN                  PIC 9(9)V99.
005600     03  WS-LTV-PCT               PIC 9(3)V99.
005700     03  WS-MONTHLY-RATE          PIC 9V9(8).
005800     03  WS-N-PAYMENTS            PIC 9(4)     COMP.
005900     03  WS-COMPOUND-FACTOR       PIC 9(4)V9(8).
006000     03  WS-TAX-FACTOR            PIC 9V9(8).
006100     03  WS-MONTHLY-PAYMENT       PIC 9(7)V99.
006200     03  WS-ANNUAL-PAYMENT        PIC 9(9)V99.
006300     03  WS-NET-ANNUAL-SALARY     PIC 9(9)V99.
006400     03  WS-GROSS-ANNUAL-SALARY   PIC 9(9)V99.
006500     03  WS-MIN-GROSS-LTI         PIC 9(9)V99.
006600     03  WS-MIN-GROSS-AFFORD      PIC 9(9)V99.
006700     03  WS-SUGGESTED-MIN-GROSS   PIC 9(9)V99.
006800     03  WS-ONE-OFF-FEES          PIC 9(7)V99.
006900     03  FILLER                   PIC X(05) VALUE SPACES.
007000*
007100 01  WS-COMPOUND-SPLIT.
007200*                              SPLIT VIEW OF THE COMPOUND FACTOR,
007300*                              USED ONLY WHEN TRACING BAD PAYMENTS
007400     03  WS-CS-WHOLE              PIC 9(4).
007500     03  WS-CS-DECIMAL            PIC 9(8).
007600 01  WS-COMPOUND-SPLIT-NUM REDEFINES WS-COMPOUND-SPLIT
007700                                   PIC 9(12).
007800*
007900 01  WS-ERROR-MESSAGES.
008000     03  PJ001   PIC X(44) VALUE
008100         "PJ001 ABORT - SCENARIO FILE OPEN FAILED ST=".
008200     03  PJ002   PIC X(42) VALUE
008300         "PJ002 ABORT - RESULT FILE OPEN FAILED ST=".
008400     03  PJ003   PIC X(41) VALUE
008500         "PJ003 ABORT - PRINT FILE OPEN FAILED ST=".
008600     03  FILLER  PIC X(05) VALUE SPACES.
008700*
008800 01  WS-ERROR-STATUS              PIC XX.
