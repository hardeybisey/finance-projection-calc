000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR SCENARIO INPUT FILE        *
000400*        PURCHASE PROJECTION REQUEST                 *
000500*      NO KEY - READ IN ARRIVAL ORDER                 *
000600*****************************************************
000700*  FIELDS ARE UNSIGNED ZONED DIGITS, IMPLIED DECIMAL
000800*  POINT AS SHOWN BELOW.  FIXED 81 BYTE DATA PORTION
000900*  PLUS 9 BYTE FILLER PAD, RECORD AREA = 90 BYTES.
001000*
001100* 12/03/87 jma - CREATED.
001200* 04/11/92 jma -    .01 ADDED FILLER PAD FOR FUTURE FIELDS
001300*                       AFTER STATE BENEFITS REVIEW ASKED FOR
001400*                       A BENEFITS-IN-PAYMENT FLAG - NOT YET
001500*                       AGREED BY LENDING COMMITTEE SO LEFT
001600*                       AS SPARE BYTES FOR NOW.
001700*
001800 01  PJ-SCENARIO-RECORD.
001900     03  SCN-SCENARIO-ID          PIC X(6).
002000*                              UNIQUE REQUEST REFERENCE.
002100     03  SCN-MODE-CODE            PIC X(1).
002200*                              H=HOUSE PURCHASE, C=CAR PURCHASE.
002300     03  SCN-PRICE                PIC 9(9).
002400*                              PURCHASE PRICE, WHOLE POUNDS.
002500     03  SCN-DEPOSIT-PERCENT      PIC 9(3)V99.
002600*                              DEPOSIT AS A PERCENT OF PRICE.
002700     03  SCN-DEPOSIT-OVERRIDE     PIC 9(9).
002800*                              EXPLICIT DEPOSIT, ZERO=USE PERCENT.
002900     03  SCN-INTEREST-RATE        PIC 9(3)V99.
003000*                              ANNUAL NOMINAL LOAN RATE, PERCENT.
003100     03  SCN-TERM-YEARS           PIC 9(2).
003200*                              LOAN TERM, YEARS.
003300     03  SCN-ARRANGEMENT-FEE      PIC 9(7).
003400*                              ONE OFF LENDER ARRANGEMENT FEE.
003500     03  SCN-LEGAL-FEES           PIC 9(7).
003600*                              CONVEYANCING FEES - HOUSE ONLY,
003700*                              IGNORED BY THE PROGRAM IN CAR MODE.
003800     03  SCN-MONTHLY-OVERHEADS    PIC 9(7).
003900*                              MONTHLY OVERHEAD COSTS.
004000     03  SCN-MONTHLY-EXPENSES     PIC 9(7).
004100*                              OTHER MONTHLY EXPENSES.
004200     03  SCN-LTI-RATIO            PIC 9(2)V99.
004300*                              LENDER LOAN TO INCOME MULTIPLE.
004400     03  SCN-NET-MONTHLY-SALARY   PIC 9(7).
004500*                              APPLICANT NET MONTHLY SALARY.
004600     03  SCN-TAX-PCT              PIC 9(3)V99.
004700*                              APPLICANT EFFECTIVE FLAT TAX RATE.
004800     03  FILLER                   PIC X(09).
004900*                              SPARE - SEE CHANGE NOTE ABOVE.
