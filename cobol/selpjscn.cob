000100*    SELECT CLAUSE FOR SCENARIO INPUT FILE.
000200*
000300     SELECT  SCENARIO-FILE
000400             ASSIGN       "SCENARIO-IN"
000500             ORGANIZATION LINE SEQUENTIAL
000600             STATUS       SCN-FILE-STATUS.
