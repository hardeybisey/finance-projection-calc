000100*    FILE DESCRIPTION FOR SCENARIO INPUT FILE.
000200*
000300 FD  SCENARIO-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "WSPJSCN.cob".
