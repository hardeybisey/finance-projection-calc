000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     PJ010.
000300       AUTHOR.         J M ASHWORTH.
000400       INSTALLATION.   REDBOURNE BUILDING SOCIETY - DP DEPT.
000500       DATE-WRITTEN.   12/03/87.
000600       DATE-COMPILED.
000700       SECURITY.       SOCIETY INTERNAL USE ONLY - NOT FOR RELEASE
000800                        OUTSIDE THE DATA PROCESSING DEPARTMENT.
000900*
001000*****************************************************
001100*                                                    *
001200*   PJ010  -  PERSONAL FINANCE PROJECTION BATCH      *
001300*              MORTGAGE / CAR LOAN ENGINE            *
001400*                                                    *
001500*****************************************************
001600*    READS THE SCENARIO FILE PREPARED OVERNIGHT BY THE
001700*    BRANCH ENQUIRY SYSTEM, ONE RECORD PER PROJECTION
001800*    REQUEST RAISED AT A COUNTER TERMINAL DURING THE
001900*    DAY, AND FOR EACH VALID SCENARIO WORKS OUT THE
002000*    DEPOSIT, LOAN, MONTHLY AND ANNUAL REPAYMENT,
002100*    GROSSED-UP SALARY AND THE TWO MINIMUM INCOME
002200*    TESTS THE LENDING COMMITTEE APPLY.  RESULTS GO TO
002300*    THE RESULT FILE FOR THE OVERNIGHT UPDATE SUITE AND
002400*    A PRINTED PROJECTION REPORT FOR THE BRANCHES.
002500*
002600*    NO SORT IS TAKEN - SCENARIOS ARE PROCESSED IN THE
002700*    ORDER RAISED AND CONTROL TOTALS ARE HELD BY MODE
002800*    (HOUSE/CAR) ONLY, PRINTED AT END OF RUN.
002900*
003000*    CHANGE LOG
003100*    ----------
003200* 12/03/87 JMA - CREATED FOR THE NEW PROJECTION SERVICE
003300*                REQUESTED BY BRANCH OPERATIONS (REQ 87/114).
003400* 02/06/87 JMA - ADDED REJECTED-RECORD LINE TO THE REPORT -
003500*                BRANCHES COULD NOT TELL WHY A SCENARIO HAD
003600*                NO RESULT RECORD.
003700* 04/11/92 JMA - SCENARIO LAYOUT GIVEN A SPARE FILLER PAD -
003800*                SEE WSPJSCN CHANGE NOTE (REQ 92/061).
003900* 17/02/93 JMA - CORRECTED AFFORDABILITY TEST - OVERHEADS
004000*                AND EXPENSES WERE BEING GROSSED UP TWICE.
004100* 30/09/94 RWH - COMPOUND FACTOR LOOP RECODED TO CARRY 8
004200*                DECIMAL PLACES AFTER AUDIT QUERIED ROUNDING
004300*                DRIFT ON LONG TERM MORTGAGES (REQ 94/233).
004400* 14/01/98 SFP - YEAR 2000 REVIEW: NO DATE FIELDS HELD ON
004500*                THIS FILE SET, PROGRAM EXEMPTED FROM FURTHER
004600*                Y2K REMEDIATION - SEE Y2K REGISTER ENTRY 412.
004700* 11/08/99 SFP - Y2K REGISTER CLOSED OFF, NO CHANGES REQUIRED.
004800* 21/03/01 RWH - AFFORDABILITY TEST NOW USES THE SAME TAX
004900*                FACTOR AS THE GROSS SALARY PARAGRAPH RATHER
005000*                THAN RECOMPUTING IT (REQ 01/019).
005100* 19/07/06 CPL - ONE-OFF FEES PARAGRAPH TIDIED, CAR MODE WAS
005200*                PICKING UP LEGAL FEES WHEN PRESENT ON THE
005300*                SCENARIO IN ERROR (REQ 06/142).
005400* 08/05/11 CPL - CONTROL TOTAL SECTION RESTRUCTURED TO USE
005500*                THE NAMED TOTALS REDEFINE, MATCHING THE
005600*                PAYROLL COMPANY HISTORY COPYBOOK STYLE.
005700*
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER.    IBM-4341.
006100       OBJECT-COMPUTER.    IBM-4341.
006200       SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
006300*
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600       COPY "SELPJSCN.cob".
006700       COPY "SELPJRES.cob".
006800       COPY "SELPJPRT.cob".
006900*
007000       DATA DIVISION.
007100       FILE SECTION.
007200       COPY "FDPJSCN.cob".
007300       COPY "FDPJRES.cob".
007400       COPY "FDPJPRT.cob".
007500*
007600       WORKING-STORAGE SECTION.
007700       COPY "WSPJWRK.cob".
007800       COPY "WSPJTOT.cob".
007900       COPY "WSPJPRL.cob".
008000*
008100       PROCEDURE DIVISION.
008200*
008300       0000-MAIN-PROCESS.
008400           PERFORM 0100-INITIALISE
008500               THRU 0100-EXIT.
008600           PERFORM 0200-PROCESS-SCENARIOS
008700               THRU 0200-EXIT
008800               UNTIL WS-NO-MORE-SCENARIOS.
008900           PERFORM 0800-PRINT-CONTROL-TOTALS
009000               THRU 0800-EXIT.
009100           PERFORM 0900-TERMINATE
009200               THRU 0900-EXIT.
009300           STOP RUN.
009400*
009500       0100-INITIALISE.
009600           OPEN INPUT  SCENARIO-FILE.
009700           IF SCN-FILE-STATUS NOT = "00"
009800               MOVE SCN-FILE-STATUS TO WS-ERROR-STATUS
009900               DISPLAY PJ001 WS-ERROR-STATUS
010000               GO TO 0100-ABORT.
010100           OPEN OUTPUT RESULT-FILE.
010200           IF RES-FILE-STATUS NOT = "00"
010300               MOVE RES-FILE-STATUS TO WS-ERROR-STATUS
010400               DISPLAY PJ002 WS-ERROR-STATUS
010500               GO TO 0100-ABORT.
010600           OPEN OUTPUT PRINT-FILE.
010700           IF PRT-FILE-STATUS NOT = "00"
010800               MOVE PRT-FILE-STATUS TO WS-ERROR-STATUS
010900               DISPLAY PJ003 WS-ERROR-STATUS
011000               GO TO 0100-ABORT.
011100           PERFORM 0110-PRINT-HEADINGS
011200               THRU 0110-EXIT.
011300           PERFORM 0210-READ-SCENARIO
011400               THRU 0210-EXIT.
011500           GO TO 0100-EXIT.
011600       0100-ABORT.
011700           MOVE "E" TO WS-VALID-SWITCH.
011800           CLOSE SCENARIO-FILE RESULT-FILE PRINT-FILE.
011900           STOP RUN.
012000       0100-EXIT.
012100           EXIT.
012200*
012300       0110-PRINT-HEADINGS.
012400           MOVE WS-PL-HEAD-1 TO PRT-REC.
012500           WRITE PRT-REC AFTER ADVANCING PAGE.
012600           MOVE WS-PL-HEAD-2 TO WS-PRINT-LINE.
012700           MOVE WS-PRINT-LINE TO PRT-REC.
012800           WRITE PRT-REC AFTER ADVANCING 2 LINES.
012900       0110-EXIT.
013000           EXIT.
013100*
013200       0200-PROCESS-SCENARIOS.
013300           ADD 1 TO WS-CT-TOTAL-READ.
013400           PERFORM 0300-VALIDATE-SCENARIO
013500               THRU 0300-EXIT.
013600           IF WS-SCENARIO-VALID
013700               PERFORM 0400-CALCULATE-PROJECTION
013800                   THRU 0400-EXIT
013900               PERFORM 0500-WRITE-VALID-RESULT
014000                   THRU 0500-EXIT
014100               PERFORM 0600-ACCUMULATE-TOTALS
014200                   THRU 0600-EXIT
014300               PERFORM 0700-PRINT-DETAIL-LINE
014400                   THRU 0700-EXIT
014500           ELSE
014600               PERFORM 0510-WRITE-REJECTED-RESULT
014700                   THRU 0510-EXIT
014800               ADD 1 TO WS-CT-REJECTED
014900               PERFORM 0710-PRINT-REJECTED-LINE
015000                   THRU 0710-EXIT
015100           END-IF.
015200           PERFORM 0210-READ-SCENARIO
015300               THRU 0210-EXIT.
015400       0200-EXIT.
015500           EXIT.
015600*
015700       0210-READ-SCENARIO.
015800           READ SCENARIO-FILE
015900               AT END
016000                   MOVE "Y" TO WS-EOF-SWITCH
016100               NOT AT END
016200                   CONTINUE
016300           END-READ.
016400       0210-EXIT.
016500           EXIT.
016600*
016700       0300-VALIDATE-SCENARIO.
016800*          RULE 11 - A RECORD FAILS IF ANY FIELD IS OUT OF RANGE
016900*          OR THE RESOLVED DEPOSIT WOULD EXCEED THE PRICE.  FEE,
017000*          SALARY, OVERHEAD AND EXPENSE FIELDS ARE HELD UNSIGNED
017100*          ON THE INPUT LAYOUT SO THE "FIELD NEGATIVE" CHECK IN
017200*          THE RULE CAN NEVER FIRE HERE - LEFT AS A NOTE FOR THE
017300*          NEXT REVIEW.
017400           MOVE "Y" TO WS-VALID-SWITCH.
017500           IF SCN-MODE-CODE NOT = "H" AND SCN-MODE-CODE NOT = "C"
017600               MOVE "N" TO WS-VALID-SWITCH.
017700           IF SCN-DEPOSIT-PERCENT > 100.00
017800               MOVE "N" TO WS-VALID-SWITCH.
017900           IF SCN-INTEREST-RATE > 100.00
018000               MOVE "N" TO WS-VALID-SWITCH.
018100           IF SCN-TERM-YEARS < 1 OR SCN-TERM-YEARS > 40
018200               MOVE "N" TO WS-VALID-SWITCH.
018300           IF SCN-LTI-RATIO < 1.00 OR SCN-LTI-RATIO > 10.00
018400               MOVE "N" TO WS-VALID-SWITCH.
018500           IF SCN-TAX-PCT > 100.00
018600               MOVE "N" TO WS-VALID-SWITCH.
018700           IF WS-SCENARIO-INVALID
018800               GO TO 0300-EXIT.
018900           PERFORM 0310-CHECK-DEPOSIT-V-PRICE
019000               THRU 0310-EXIT.
019100       0300-EXIT.
019200           EXIT.
019300*
019400       0310-CHECK-DEPOSIT-V-PRICE.
019500           IF SCN-DEPOSIT-OVERRIDE > 0
019600               MOVE SCN-DEPOSIT-OVERRIDE TO WS-DEPOSIT
019700           ELSE
019800               COMPUTE WS-DEPOSIT ROUNDED =
019900                   SCN-PRICE * SCN-DEPOSIT-PERCENT / 100
020000           END-IF.
020100           IF WS-DEPOSIT > SCN-PRICE
020200               MOVE "N" TO WS-VALID-SWITCH.
020300       0310-EXIT.
020400           EXIT.
020500*
020600       0400-CALCULATE-PROJECTION.
020700           PERFORM 0410-RESOLVE-LOAN-AND-LTV
020800               THRU 0410-EXIT.
020900           PERFORM 0420-COMPUTE-PAYMENT
021000               THRU 0420-EXIT.
021100           PERFORM 0430-COMPUTE-SALARY
021200               THRU 0430-EXIT.
021300           PERFORM 0440-COMPUTE-MIN-GROSS
021400               THRU 0440-EXIT.
021500           PERFORM 0450-COMPUTE-FEES
021600               THRU 0450-EXIT.
021700       0400-EXIT.
021800           EXIT.
021900*
022000       0410-RESOLVE-LOAN-AND-LTV.
022100*          WS-DEPOSIT WAS ALREADY RESOLVED BY 0310 DURING
022200*          VALIDATION - RULE 1 - NOT RECOMPUTED HERE.
022300           COMPUTE WS-LOAN = SCN-PRICE - WS-DEPOSIT.
022400           IF SCN-PRICE > 0
022500               COMPUTE WS-LTV-PCT ROUNDED =
022600                   WS-LOAN / SCN-PRICE * 100
022700           ELSE
022800               MOVE ZERO TO WS-LTV-PCT
022900           END-IF.
023000       0410-EXIT.
023100           EXIT.
023200*
023300       0420-COMPUTE-PAYMENT.
023400           COMPUTE WS-MONTHLY-RATE ROUNDED =
023500               (SCN-INTEREST-RATE / 100) / 12.
023600           COMPUTE WS-N-PAYMENTS = SCN-TERM-YEARS * 12.
023700           IF WS-MONTHLY-RATE = 0
023800               COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
023900                   WS-LOAN / WS-N-PAYMENTS
024000           ELSE
024100               PERFORM 0421-BUILD-COMPOUND-FACTOR
024200                   THRU 0421-EXIT
024300               COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
024400                   WS-LOAN * (WS-MONTHLY-RATE *
024500                   WS-COMPOUND-FACTOR) / (WS-COMPOUND-FACTOR - 1)
024600           END-IF.
024700           COMPUTE WS-ANNUAL-PAYMENT = WS-MONTHLY-PAYMENT * 12.
024800       0420-EXIT.
024900           EXIT.
025000*
025100       0421-BUILD-COMPOUND-FACTOR.
025200*          (1+R) TO THE POWER N, BUILT BY REPEATED MULTIPLY -
025300*          NO FUNCTION CAPABILITY ON THIS COMPILER.  RWH 30/09/94.
025400           MOVE 1 TO WS-COMPOUND-FACTOR.
025500           PERFORM 0422-MULTIPLY-ONE-PERIOD
025600               THRU 0422-EXIT
025700               WS-N-PAYMENTS TIMES.
025800       0421-EXIT.
025900           EXIT.
026000*
026100       0422-MULTIPLY-ONE-PERIOD.
026200           COMPUTE WS-COMPOUND-FACTOR ROUNDED =
026300               WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
026400       0422-EXIT.
026500           EXIT.
026600*
026700       0430-COMPUTE-SALARY.
026800           COMPUTE WS-NET-ANNUAL-SALARY =
026900               SCN-NET-MONTHLY-SALARY * 12.
027000           IF SCN-TAX-PCT < 100.00
027100               COMPUTE WS-TAX-FACTOR ROUNDED =
027200                   1 - (SCN-TAX-PCT / 100)
027300               COMPUTE WS-GROSS-ANNUAL-SALARY ROUNDED =
027400                   WS-NET-ANNUAL-SALARY / WS-TAX-FACTOR
027500           ELSE
027600               MOVE ZERO TO WS-TAX-FACTOR
027700               MOVE WS-NET-ANNUAL-SALARY TO WS-GROSS-ANNUAL-SALARY
027800           END-IF.
027900       0430-EXIT.
028000           EXIT.
028100*
028200       0440-COMPUTE-MIN-GROSS.
028300           IF SCN-LTI-RATIO > 0
028400               COMPUTE WS-MIN-GROSS-LTI ROUNDED =
028500                   WS-LOAN / SCN-LTI-RATIO
028600           ELSE
028700               MOVE ZERO TO WS-MIN-GROSS-LTI
028800           END-IF.
028900           IF SCN-TAX-PCT < 100.00
029000               COMPUTE WS-MIN-GROSS-AFFORD ROUNDED =
029100                   ((WS-MONTHLY-PAYMENT + SCN-MONTHLY-OVERHEADS +
029200                   SCN-MONTHLY-EXPENSES) * 12) / WS-TAX-FACTOR
029300           ELSE
029400               MOVE ZERO TO WS-MIN-GROSS-AFFORD
029500           END-IF.
029600           IF WS-MIN-GROSS-LTI > WS-MIN-GROSS-AFFORD
029700               MOVE WS-MIN-GROSS-LTI TO WS-SUGGESTED-MIN-GROSS
029800           ELSE
029900               MOVE WS-MIN-GROSS-AFFORD TO WS-SUGGESTED-MIN-GROSS
030000           END-IF.
030100       0440-EXIT.
030200           EXIT.
030300*
030400       0450-COMPUTE-FEES.
030500*          CAR MODE IGNORES LEGAL FEES EVEN WHEN PRESENT ON THE
030600*          SCENARIO - SEE CHANGE NOTE 19/07/06.
030700           IF SCN-MODE-CODE = "H"
030800               COMPUTE WS-ONE-OFF-FEES =
030900                   SCN-ARRANGEMENT-FEE + SCN-LEGAL-FEES
031000           ELSE
031100               MOVE SCN-ARRANGEMENT-FEE TO WS-ONE-OFF-FEES
031200           END-IF.
031300       0450-EXIT.
031400           EXIT.
031500*
031600       0500-WRITE-VALID-RESULT.
031700           MOVE SCN-SCENARIO-ID     TO RES-SCENARIO-ID.
031800           MOVE SCN-MODE-CODE       TO RES-MODE-CODE.
031900           MOVE WS-DEPOSIT          TO RES-DEPOSIT-AMOUNT.
032000           MOVE WS-LOAN             TO RES-LOAN-AMOUNT.
032100           MOVE WS-LTV-PCT          TO RES-LTV-PCT.
032200           MOVE WS-MONTHLY-PAYMENT  TO RES-MONTHLY-PAYMENT.
032300           MOVE WS-ANNUAL-PAYMENT   TO RES-ANNUAL-PAYMENT.
032400           MOVE WS-NET-ANNUAL-SALARY   TO RES-NET-ANNUAL-SALARY.
032500           MOVE WS-GROSS-ANNUAL-SALARY TO RES-GROSS-ANNUAL-SALARY.
032600           MOVE WS-MIN-GROSS-LTI       TO RES-MIN-GROSS-LTI.
032700           MOVE WS-MIN-GROSS-AFFORD    TO RES-MIN-GROSS-AFFORD.
032800           MOVE WS-SUGGESTED-MIN-GROSS TO RES-SUGGESTED-MIN-GROSS.
032900           MOVE WS-ONE-OFF-FEES        TO RES-TOTAL-ONE-OFF-FEES.
033000           MOVE "V"                    TO RES-STATUS-CODE.
033100           WRITE PJ-RESULT-RECORD.
033200       0500-EXIT.
033300           EXIT.
033400*
033500       0510-WRITE-REJECTED-RESULT.
033600           MOVE SCN-SCENARIO-ID TO RES-SCENARIO-ID.
033700           MOVE SCN-MODE-CODE   TO RES-MODE-CODE.
033800           MOVE ZERO TO RES-DEPOSIT-AMOUNT  RES-LOAN-AMOUNT
033900                        RES-LTV-PCT         RES-MONTHLY-PAYMENT
034000                        RES-ANNUAL-PAYMENT  RES-NET-ANNUAL-SALARY
034100                        RES-GROSS-ANNUAL-SALARY
034200                        RES-MIN-GROSS-LTI   RES-MIN-GROSS-AFFORD
034300                        RES-SUGGESTED-MIN-GROSS
034400                        RES-TOTAL-ONE-OFF-FEES.
034500           MOVE "E" TO RES-STATUS-CODE.
034600           WRITE PJ-RESULT-RECORD.
034700       0510-EXIT.
034800           EXIT.
034900*
035000       0600-ACCUMULATE-TOTALS.
035100           IF SCN-MODE-CODE = "H"
035200               MOVE 1 TO WS-MODE-IX
035300           ELSE
035400               MOVE 2 TO WS-MODE-IX
035500           END-IF.
035600           ADD 1 TO WS-MT-COUNT (WS-MODE-IX).
035700           ADD WS-LOAN TO WS-MT-LOAN-TOTAL (WS-MODE-IX).
035800           ADD WS-MONTHLY-PAYMENT
035900               TO WS-MT-PAYMENT-TOTAL (WS-MODE-IX).
036000           ADD WS-ONE-OFF-FEES TO WS-MT-FEE-TOTAL (WS-MODE-IX).
036100       0600-EXIT.
036200           EXIT.
036300*
036400       0700-PRINT-DETAIL-LINE.
036500           MOVE SPACES TO WS-PRINT-LINE.
036600           MOVE SCN-SCENARIO-ID TO PLD-SCN-ID.
036700           MOVE WS-MODE-NAME-ENTRY (WS-MODE-IX) TO PLD-MODE-DESC.
036800           MOVE SCN-PRICE        TO PLD-PRICE.
036900           MOVE WS-DEPOSIT       TO PLD-DEPOSIT.
037000           MOVE WS-LOAN          TO PLD-LOAN.
037100           MOVE WS-LTV-PCT       TO PLD-LTV-PCT.
037200           MOVE WS-MONTHLY-PAYMENT TO PLD-MONTHLY-PAY.
037300           MOVE WS-ANNUAL-PAYMENT  TO PLD-ANNUAL-PAY.
037400           MOVE WS-GROSS-ANNUAL-SALARY  TO PLD-GROSS-SALARY.
037500           MOVE WS-SUGGESTED-MIN-GROSS  TO PLD-SUGGESTED-MIN.
037600           MOVE WS-ONE-OFF-FEES         TO PLD-FEES.
037700           MOVE WS-PRINT-LINE TO PRT-REC.
037800           WRITE PRT-REC AFTER ADVANCING 1 LINES.
037900       0700-EXIT.
038000           EXIT.
038100*
038200       0710-PRINT-REJECTED-LINE.
038300           MOVE SPACES TO WS-PRINT-LINE.
038400           MOVE SCN-SCENARIO-ID TO PLR-SCN-ID.
038500           MOVE WS-PRINT-LINE TO PRT-REC.
038600           WRITE PRT-REC AFTER ADVANCING 1 LINES.
038700       0710-EXIT.
038800           EXIT.
038900*
039000       0800-PRINT-CONTROL-TOTALS.
039100           MOVE SPACES TO WS-PRINT-LINE.
039200           MOVE WS-PRINT-LINE TO PRT-REC.
039300           WRITE PRT-REC AFTER ADVANCING 2 LINES.
039400           MOVE 1 TO WS-MODE-IX.
039500           PERFORM 0810-PRINT-ONE-MODE-TOTAL
039600               THRU 0810-EXIT.
039700           MOVE 2 TO WS-MODE-IX.
039800           PERFORM 0810-PRINT-ONE-MODE-TOTAL
039900               THRU 0810-EXIT.
040000           COMPUTE WS-G-COUNT   = WS-H-COUNT + WS-C-COUNT.
040100           COMPUTE WS-G-LOAN-TOTAL =
040200               WS-H-LOAN-TOTAL + WS-C-LOAN-TOTAL.
040300           COMPUTE WS-G-PAYMENT-TOTAL =
040400               WS-H-PAYMENT-TOTAL + WS-C-PAYMENT-TOTAL.
040500           COMPUTE WS-G-FEE-TOTAL =
040600               WS-H-FEE-TOTAL + WS-C-FEE-TOTAL.
040700           MOVE SPACES TO WS-PRINT-LINE.
040800           MOVE "GRAND TOTAL" TO PLT-LABEL.
040900           MOVE WS-G-COUNT        TO PLT-COUNT.
041000           MOVE WS-G-LOAN-TOTAL   TO PLT-LOAN-TOTAL.
041100           MOVE WS-G-PAYMENT-TOTAL TO PLT-PAYMENT-TOTAL.
041200           MOVE WS-G-FEE-TOTAL    TO PLT-FEE-TOTAL.
041300           MOVE WS-PRINT-LINE TO PRT-REC.
041400           WRITE PRT-REC AFTER ADVANCING 1 LINES.
041500           MOVE SPACES TO WS-PRINT-LINE.
041600           MOVE "RECORDS REJECTED"        TO PLC-LABEL.
041700           MOVE WS-CT-REJECTED            TO PLC-COUNT.
041800           MOVE WS-PRINT-LINE TO PRT-REC.
041900           WRITE PRT-REC AFTER ADVANCING 1 LINES.
042000           MOVE SPACES TO WS-PRINT-LINE.
042100           MOVE "TOTAL RECORDS READ"      TO PLC-LABEL.
042200           MOVE WS-CT-TOTAL-READ          TO PLC-COUNT.
042300           MOVE WS-PRINT-LINE TO PRT-REC.
042400           WRITE PRT-REC AFTER ADVANCING 1 LINES.
042500       0800-EXIT.
042600           EXIT.
042700*
042800       0810-PRINT-ONE-MODE-TOTAL.
042900           MOVE SPACES TO WS-PRINT-LINE.
043000           MOVE WS-MODE-NAME-ENTRY (WS-MODE-IX) TO PLT-LABEL.
043100           MOVE WS-MT-COUNT        (WS-MODE-IX) TO PLT-COUNT.
043200           MOVE WS-MT-LOAN-TOTAL (WS-MODE-IX) TO PLT-LOAN-TOTAL.
043300           MOVE WS-MT-PAYMENT-TOTAL (WS-MODE-IX)
043400               TO PLT-PAYMENT-TOTAL.
043500           MOVE WS-MT-FEE-TOTAL (WS-MODE-IX) TO PLT-FEE-TOTAL.
043600           MOVE WS-PRINT-LINE TO PRT-REC.
043700           WRITE PRT-REC AFTER ADVANCING 1 LINES.
043800       0810-EXIT.
043900           EXIT.
044000*
044100       0900-TERMINATE.
044200           CLOSE SCENARIO-FILE.
044300           CLOSE RESULT-FILE.
044400           CLOSE PRINT-FILE.
044500       0900-EXIT.
044600           EXIT.
