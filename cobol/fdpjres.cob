000100*    FILE DESCRIPTION FOR PROJECTION RESULT FILE.
000200*
000300 FD  RESULT-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "WSPJRES.cob".
