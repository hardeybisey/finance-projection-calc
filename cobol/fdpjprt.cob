000100*    FILE DESCRIPTION FOR PROJECTION PRINT REPORT - 132 COLS.
000200*    DETAIL EDITING DONE VIA WS-PRINT-LINE IN WORKING STORAGE,
000300*    MOVED TO PRT-REC BELOW JUST BEFORE EACH WRITE.
000400*
000500 FD  PRINT-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  PRT-REC                      PIC X(132).
