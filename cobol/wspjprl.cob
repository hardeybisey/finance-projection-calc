000100*****************************************************
000200*                                                    *
000300*   PRINT LINE LAYOUTS FOR THE PROJECTION REPORT     *
000400*        ONE 132 BYTE AREA, MULTIPLE REDEFINES        *
000500*****************************************************
000600* ALL PRINT LAYOUTS BELOW SHARE THE SAME STORAGE -
000700* BUILD WHICHEVER VIEW IS NEEDED THEN MOVE WS-PRINT-LINE
000800* TO PRT-REC AND WRITE.  COLUMN POSITIONS ARE APPROX
000900* AND TO BE CHECKED AGAINST A REAL PRINTER ON FIRST RUN.
001000*
001100* 12/03/87 jma - CREATED.
001200* 25/03/98 jma -    .01 DETAIL/TOTAL MONEY COLUMNS RE-EDITED
001300*                       TO NINE DIGITS - THE OLD SEVEN DIGIT
001400*                       PICTURES WERE CHOPPING THE LEADING
001500*                       DIGITS OFF THE WIDENED RESULT FIELDS
001600*                       ON THE SAME REGIONAL OFFICE TEST FILE
001700*                       (REQ 98/027).  COLUMN HEADINGS AND
001800*                       GAPS RE-SPACED SO THE LINE STILL
001900*                       COMES OUT AT 132 BYTES.
002000*
002100 01  WS-PRINT-LINE                PIC X(132).
002200*
002300 01  WS-PL-HEAD-1 REDEFINES WS-PRINT-LINE.
002400     03  FILLER                   PIC X(44)  VALUE SPACES.
002500     03  FILLER                   PIC X(34)
002600             VALUE "PERSONAL FINANCE PROJECTION REPORT".
002700     03  FILLER                   PIC X(54) VALUE SPACES.
002800*
002900 01  WS-PL-HEAD-2 REDEFINES WS-PRINT-LINE.
003000     03  FILLER        PIC X(7)  VALUE "SCEN.  ".
003100     03  FILLER        PIC X(6)  VALUE "MODE  ".
003200     03  FILLER        PIC X(15) VALUE "PRICE          ".
003300     03  FILLER        PIC X(15) VALUE "DEPOSIT        ".
003400     03  FILLER        PIC X(15) VALUE "LOAN           ".
003500     03  FILLER        PIC X(7)  VALUE "LTV %  ".
003600     03  FILLER        PIC X(13) VALUE "MONTHLY PAY  ".
003700     03  FILLER        PIC X(14) VALUE "ANNUAL PAY    ".
003800     03  FILLER        PIC X(14) VALUE "GROSS SALARY  ".
003900     03  FILLER        PIC X(14) VALUE "SUGG.MIN GROSS".
004000     03  FILLER        PIC X(12) VALUE "ONE-OFF FEES".
004100*
004200 01  WS-PL-DETAIL REDEFINES WS-PRINT-LINE.
004300     03  PLD-SCN-ID               PIC X(6).
004400     03  FILLER                   PIC X(1)  VALUE SPACES.
004500     03  PLD-MODE-DESC            PIC X(5).
004600     03  FILLER                   PIC X(1)  VALUE SPACES.
004700     03  PLD-PRICE                PIC ZZZ,ZZZ,ZZ9.99.
004800     03  FILLER                   PIC X(1)  VALUE SPACES.
004900     03  PLD-DEPOSIT              PIC ZZZ,ZZZ,ZZ9.99.
005000     03  FILLER                   PIC X(1)  VALUE SPACES.
005100     03  PLD-LOAN                 PIC ZZZ,ZZZ,ZZ9.99.
005200     03  FILLER                   PIC X(1)  VALUE SPACES.
005300     03  PLD-LTV-PCT              PIC ZZ9.99.
005400     03  FILLER                   PIC X(1)  VALUE SPACES.
005500     03  PLD-MONTHLY-PAY          PIC Z,ZZZ,ZZ9.99.
005600     03  FILLER                   PIC X(1)  VALUE SPACES.
005700     03  PLD-ANNUAL-PAY           PIC ZZZ,ZZZ,ZZ9.99.
005800     03  PLD-GROSS-SALARY         PIC ZZZ,ZZZ,ZZ9.99.
005900     03  PLD-SUGGESTED-MIN        PIC ZZZ,ZZZ,ZZ9.99.
006000     03  PLD-FEES                 PIC Z,ZZZ,ZZ9.99.
006100*
006200 01  WS-PL-REJECTED REDEFINES WS-PRINT-LINE.
006300     03  PLR-SCN-ID               PIC X(6).
006400     03  FILLER                   PIC X(2)  VALUE SPACES.
006500     03  PLR-LITERAL              PIC X(8)  VALUE "REJECTED".
006600     03  FILLER                   PIC X(116) VALUE SPACES.
006700*
006800 01  WS-PL-TOTAL-LINE REDEFINES WS-PRINT-LINE.
006900     03  PLT-LABEL                PIC X(20).
007000     03  FILLER                   PIC X(2)  VALUE SPACES.
007100     03  PLT-COUNT                PIC ZZZZ9.
007200     03  FILLER                   PIC X(2)  VALUE SPACES.
007300     03  PLT-LOAN-TOTAL           PIC ZZZ,ZZZ,ZZ9.99.
007400     03  FILLER                   PIC X(2)  VALUE SPACES.
007500     03  PLT-PAYMENT-TOTAL        PIC ZZZ,ZZZ,ZZ9.99.
007600     03  FILLER                   PIC X(2)  VALUE SPACES.
007700     03  PLT-FEE-TOTAL            PIC ZZZ,ZZZ,ZZ9.99.
007800     03  FILLER                   PIC X(57) VALUE SPACES.
007900*
008000 01  WS-PL-COUNT-LINE REDEFINES WS-PRINT-LINE.
008100     03  PLC-LABEL                PIC X(30).
008200     03  FILLER                   PIC X(2)  VALUE SPACES.
008300     03  PLC-COUNT                PIC ZZZZ9.
008400     03  FILLER                   PIC X(95) VALUE SPACES.
