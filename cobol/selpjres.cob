000100*    SELECT CLAUSE FOR PROJECTION RESULT FILE.
000200*
000300     SELECT  RESULT-FILE
000400             ASSIGN       "RESULT-OUT"
000500             ORGANIZATION LINE SEQUENTIAL
000600             STATUS       RES-FILE-STATUS.
